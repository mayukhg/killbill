000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             BILSETL.
000300 AUTHOR.                 R. HUDAK.
000400 INSTALLATION.           BILLING SYSTEMS DIVISION.
000500 DATE-WRITTEN.           03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   BILSETL - SUBSCRIPTION INVOICE LINE-ITEM SETTLEMENT BATCH    *
001100*                                                                *
001200*   THIS PROGRAM BUILDS THE INVOICE FOR EACH ACCOUNT ON THE      *
001300*   SUBSCRIPTION-EVENTS FILE FOR THE CURRENT BILLING RUN.  IT    *
001400*   COMBINES FOUR INDEPENDENT SOURCES OF LINE ITEMS INTO ONE     *
001500*   INVOICE PER ACCOUNT -                                        *
001600*                                                                *
001700*       1. RECURRING CHARGES AND TRIAL-PERIOD FIXED ITEMS        *
001800*          DRIVEN OFF THE SUBSCRIPTION-EVENTS FILE               *
001900*       2. THIRD-PARTY TAX ITEMS SUPPLIED BY THE TAX PLUG-IN     *
002000*          ON THE TAX-ITEMS FILE (UPSERT BY TAX ITEM ID)         *
002100*       3. CUSTOMER CREDIT DEPOSITS ON THE CREDIT-EVENTS FILE,   *
002200*          POSTED TO THE CBA LEDGER AS AN OFFSETTING PAIR        *
002300*       4. A CBA DRAW-DOWN AGAINST ANY POSITIVE INVOICE BALANCE  *
002400*                                                                *
002500*   A PLAN CHANGE THAT LANDS INSIDE A PERIOD ALREADY INVOICED    *
002600*   AS RECURRING IS REPAIRED BY REVERSING THE ORIGINAL CHARGE    *
002700*   AND REBILLING THE SAME PERIOD AT THE NEW PLAN'S PRICE.  IF   *
002800*   MORE THAN ONE RECURRING ITEM COVERED THE SAME PERIOD (A      *
002900*   BASE-PLAN ITEM AND AN ADD-ON ITEM, SAY) EVERY ONE OF THEM    *
003000*   IS REVERSED BEFORE THE SINGLE NEW-PLAN ITEM IS WRITTEN.      *
003100*                                                                *
003200*   THIS RUN PRODUCES EXACTLY ONE INVOICE PER ACCOUNT (INVOICE   *
003300*   SEQUENCE IS ALWAYS 1) - CARRYING AN INVOICE FORWARD ACROSS   *
003400*   RUNS AS DRAFT/COMMIT IS HANDLED BY THE ACCOUNT TAG SUBSYSTEM *
003500*   AND IS NOT THIS PROGRAM'S CONCERN.                           *
003600*                                                                *
003700*   A FATAL CONDITION (A FULL WORK TABLE OR AN UNRECOGNIZED      *
003800*   ITEM TYPE) IS COUNTED IN ERR-COUNT AND ROUTED TO THE         *
003900*   COMMON ABEND PARAGRAPH, 9900-ABEND, RATHER THAN STOPPING     *
004000*   THE RUN ON THE SPOT WHEREVER IT IS DETECTED.                 *
004100*                                                                *
004200******************************************************************
004300*                    AMENDMENT HISTORY                          *
004400******************************************************************
004500*
004600* DATE       INIT  REQUEST    DESCRIPTION
004700* ---------- ----  ---------  -----------------------------------
004800* 03/14/88   RH    CR-0118    ORIGINAL PROGRAM. RECURRING AND       CR0118
004900*                             TRIAL FIXED ITEMS ONLY, NO TAX OR
005000*                             CBA HANDLING YET.
005100* 06/02/88   RH    CR-0142    ADDED CREDIT-EVENTS FILE AND THE      CR0142
005200*                             CBA_ADJ/CREDIT_ADJ POSTING PAIR.
005300* 11/19/88   MPK   CR-0201    ADDED TAX-ITEMS FILE AND THE          CR0201
005400*                             UPSERT-BY-ID LOGIC IN 2200-EVAL-TAX.
005500* 04/05/89   MPK   CR-0219    REPAIR_ADJ LOGIC FOR MID-PERIOD       CR0219
005600*                             PLAN CHANGES (2130 THRU 2132).
005700* 09/27/89   RH    CR-0247    ITEM-TYPE VALIDATION TABLE ADDED      CR0247
005800*                             AFTER A BAD FEED WROTE A BLANK
005900*                             ITEM TYPE TO THE INVOICE-ITEMS FILE.
006000* 02/14/90   TCO   CR-0288    RAISED INVOICE ITEM TABLE LIMIT       CR0288
006100*                             FROM 40 TO 60 ENTRIES PER ACCOUNT.
006200* 08/30/90   TCO   CR-0301    CBA DRAW-DOWN (2400 THRU 2420) ADDED  CR0301
006300*                             PER BILLING DEPT REQUEST.
006400* 01/22/91   MPK   CR-0335    MATCH-MERGE OF THE THREE INPUT        CR0335
006500*                             FILES REWRITTEN - PRIOR VERSION
006600*                             ASSUMED ALL THREE FILES CARRIED
006700*                             THE SAME SET OF ACCOUNTS.
006800* 07/11/92   JLV   CR-0402    RECURRING-PERIOD TABLE RAISED FROM    CR0402
006900*                             20 TO 30 ENTRIES - MULTI-ADD-ON
007000*                             ACCOUNTS WERE OVERFLOWING.
007100* 05/03/94   JLV   CR-0455    CORRECTED SIGN ON REPAIR_ADJ - WAS    CR0455
007200*                             BEING WRITTEN POSITIVE IN ERROR.
007300* 10/18/96   RH    CR-0512    ROUNDED THE INVOICE-TOTAL COMPUTE     CR0512
007400*                             DEFENSIVELY - NO ROUNDING CASE HAS
007500*                             ACTUALLY BEEN SEEN IN PRODUCTION.
007600* 12/09/98   TCO   CR-0588-Y2K  CENTURY WINDOW REVIEW FOR YEAR      CR0588
007700*                             2000 - ALL DATE FIELDS ALREADY
007800*                             CARRY A FULL 4-DIGIT CCYY, NO
007900*                             WINDOWING LOGIC WAS REQUIRED.
008000* 03/02/99   TCO   CR-0588-Y2K  CONFIRMED CLEAN ON THE Y2K TEST     CR0588
008100*                             DECK - NO CODE CHANGE, LOG ONLY.
008200* 09/14/01   DWR   CR-0651    DISPLAY COUNTS ADDED TO 3000-CLOSING  CR0651
008300*                             FOR THE NIGHTLY JOB LOG.
008400* 06/21/04   DWR   CR-0719    RERUN (UPSI-0) SWITCH ADDED SO        CR0719
008500*                             OPERATIONS CAN FLAG A RERUN WITHOUT
008600*                             A JCL OVERRIDE CARD.
008700* 03/09/06   SMR   CR-0758    2135-SEARCH-RECURRING-PERIOD NOW      CR0758
008800*                             REVERSES EVERY MATCHING TABLE ENTRY,
008900*                             NOT JUST THE FIRST ONE FOUND - AN
009000*                             ACCOUNT WITH A BASE-PLAN ITEM AND AN
009100*                             ADD-ON ITEM COVERING THE SAME PERIOD
009200*                             WAS LEFT WITH ONE CHARGE UNREVERSED
009300*                             AFTER AN IMMEDIATE PLAN CHANGE.
009400* 11/14/07   SMR   CR-0761    FATAL TABLE-FULL AND BAD-ITEM-TYPE    CR0761
009500*                             CONDITIONS NOW ROUTE TO A COMMON
009600*                             9900-ABEND PARAGRAPH AND ARE COUNTED
009700*                             IN ERR-COUNT FOR THE OPERATOR MESSAGE
009800*                             INSTEAD OF STOPPING INLINE.
009900******************************************************************
010000*     FILES
010100*
010200*     SUBEVT-FILE - SUBSCRIPTION-EVENTS, INPUT, ACCOUNT/DATE ORDER
010300*     TAXITM-FILE - TAX-ITEMS, INPUT, ACCOUNT ORDER
010400*     CRDEVT-FILE - CREDIT-EVENTS, INPUT, ACCOUNT/DATE ORDER
010500*     INVITM-FILE - INVOICE-ITEMS, OUTPUT
010600*     INVTOT-FILE - INVOICE-TOTALS, OUTPUT, ONE PER ACCOUNT
010700******************************************************************
010800*
010900*    ---------------------------------------------------------
011000*    ENVIRONMENT DIVISION
011100*    ---------------------------------------------------------
011200*    NOTHING BELOW IS MACHINE-DEPENDENT IN ANY UNUSUAL WAY - THE
011300*    SOURCE-COMPUTER AND OBJECT-COMPUTER ENTRIES ARE THE SAME
011400*    PAIR USED THROUGHOUT THE BILLING SUITE, CARRIED HERE MORE
011500*    FOR DOCUMENTATION THAN BECAUSE THE COMPILER NEEDS THEM.
011600 ENVIRONMENT DIVISION.
011700 CONFIGURATION SECTION.
011800 SOURCE-COMPUTER.        IBM-370.
011900 OBJECT-COMPUTER.        IBM-370.
012000*    UPSI-0 LETS OPERATIONS FLAG A RERUN BY SETTING THE SWITCH
012100*    ON THE EXEC CARD RATHER THAN RESUBMITTING WITH A JCL
012200*    OVERRIDE (CR-0719).  C01 IS THE PRINT-FORM CHANNEL USED BY
012300*    OTHER JOBS IN THIS SUITE - NOT REFERENCED BY THIS PROGRAM
012400*    SINCE BILSETL HAS NO PRINT FILE, BUT KEPT FOR CONSISTENCY
012500*    WITH THE SHOP'S STANDARD SPECIAL-NAMES PARAGRAPH.
012600 SPECIAL-NAMES.
012700     C01 IS TOP-OF-FORM
012800     UPSI-0 ON STATUS IS RERUN-REQUESTED
012900            OFF STATUS IS NORMAL-RUN.
013000 INPUT-OUTPUT SECTION.
013100 FILE-CONTROL.
013200*    ALL FIVE FILES ARE PLAIN SEQUENTIAL - THE THREE INPUT FILES
013300*    ARE PRE-SORTED BY ACCOUNT-ID AT THE EXTRACT STEP UPSTREAM OF
013400*    THIS JOB, NOT BY ANY SORT VERB IN THIS PROGRAM, SO THE
013500*    PROGRAM ITSELF NEEDS NO SD OR SORT-MERGE STATEMENT.
013600
013700*    INPUT - RECURRING/FIXED LINE ITEMS, KEYED BY ACCOUNT-ID.
013800*    SUBEVT IS THE LOGICAL NAME RESOLVED AGAINST A DD CARD IN THE
013900*    NIGHTLY JOB'S JCL, NOT A DISK PATH - THE SAME CONVENTION
014000*    APPLIES TO EVERY SELECT BELOW.
014100     SELECT SUBEVT-FILE  ASSIGN TO SUBEVT
014200             ORGANIZATION IS LINE SEQUENTIAL.
014300
014400*    INPUT - THIRD-PARTY TAX ITEMS, KEYED BY ACCOUNT-ID.
014500     SELECT TAXITM-FILE  ASSIGN TO TAXITM
014600             ORGANIZATION IS LINE SEQUENTIAL.
014700
014800*    INPUT - CUSTOMER CREDIT DEPOSITS, KEYED BY ACCOUNT-ID.
014900     SELECT CRDEVT-FILE  ASSIGN TO CRDEVT
015000             ORGANIZATION IS LINE SEQUENTIAL.
015100
015200*    OUTPUT - ONE RECORD PER INVOICE LINE ITEM WRITTEN.
015300     SELECT INVITM-FILE  ASSIGN TO INVITM
015400             ORGANIZATION IS LINE SEQUENTIAL.
015500
015600*    OUTPUT - ONE RECORD PER INVOICE, WRITTEN AT THE ACCOUNT BREAK.
015700*    PICKED UP DOWNSTREAM BY THE RECONCILIATION JOB, NOT BY
015800*    ANYTHING IN THIS PROGRAM.
015900     SELECT INVTOT-FILE  ASSIGN TO INVTOT
016000             ORGANIZATION IS LINE SEQUENTIAL.
016100
016200
016300*    ---------------------------------------------------------
016400*    DATA DIVISION - FILE SECTION
016500*    ---------------------------------------------------------
016600*    EACH FD BELOW IS FIXED-BLOCK, ONE LOGICAL RECORD PER LINE
016700*    ON THE SEQUENTIAL MEDIUM - THERE ARE NO VARIABLE-LENGTH OR
016800*    MULTI-RECORD-TYPE FILES IN THIS PROGRAM.
016900 DATA DIVISION.
017000 FILE SECTION.
017100
017200*    FIXED-LENGTH, 133-BYTE RECORD - SEE THE FIELD-BY-FIELD
017300*    BREAKDOWN UNDER SUBEVT-RECORD BELOW FOR HOW THE 133 BYTES
017400*    ARE SPENT.
017500 FD  SUBEVT-FILE
017600     LABEL RECORD IS STANDARD
017700     RECORD CONTAINS 133 CHARACTERS
017800     RECORDING MODE F
017900     DATA RECORD IS SUBEVT-RECORD.
018000
018100*    SUBSCRIPTION-EVENTS - ONE RECORD PER LIFECYCLE EVENT ON A
018200*    SUBSCRIPTION (CREATE, PHASE CHANGE, PLAN CHANGE, CANCEL).
018300*    SORTED BY ACCOUNT-ID, THEN BY EFFECTIVE-DATE WITHIN ACCOUNT.
018400 01  SUBEVT-RECORD.
018500*        ACCOUNT AND SUBSCRIPTION IDS ARE 36-BYTE UUID STRINGS -
018600*        NO INTERNAL ACCOUNT OR SUBSCRIPTION NUMBER IS KEPT.
018700     05  EVT-ACCOUNT-ID            PIC X(36).
018800     05  EVT-SUBSCRIPTION-ID       PIC X(36).
018900*        EVENT TYPE SELECTS THE LINE-ITEM PARAGRAPH PERFORMED -
019000*        SEE THE EVALUATE IN 2110-EVAL-EVENT.
019100     05  EVT-EVENT-TYPE            PIC X(10).
019200         88  EVT-IS-CREATE         VALUE 'CREATE'.
019300         88  EVT-IS-PHASE          VALUE 'PHASE'.
019400         88  EVT-IS-CHANGE         VALUE 'CHANGE'.
019500         88  EVT-IS-CANCEL         VALUE 'CANCEL'.
019600*        CARRIED ONTO FIXED AND RECURRING LINE ITEMS BUILT FROM
019700*        THIS EVENT - NOT USED FOR ANY OTHER ITEM TYPE.
019800     05  EVT-PLAN-CODE             PIC X(20).
019900*        EFFECTIVE-DATE IS THE DATE THE EVENT TOOK HOLD.  FOR A
020000*        CHANGE EVENT THIS IS THE DATE CHECKED AGAINST THE
020100*        RECURRING-PERIOD-TABLE UNDER RULE 2.
020200     05  EVT-EFFECTIVE-DATE        PIC 9(8).
020300     05  EVT-MONTHLY-PRICE         PIC S9(7)V99  COMP-3.
020400*        THE BILLING PERIOD THIS EVENT'S RECURRING CHARGE COVERS.
020500*        PERIOD-START IS INCLUSIVE, PERIOD-END IS EXCLUSIVE.
020600     05  EVT-BILLING-PERIOD-START  PIC 9(8).
020700     05  EVT-BILLING-PERIOD-END    PIC 9(8).
020800     05  FILLER                    PIC X(02).
020900
021000*    FIXED-LENGTH, 93-BYTE RECORD.
021100 FD  TAXITM-FILE
021200     LABEL RECORD IS STANDARD
021300     RECORD CONTAINS 93 CHARACTERS
021400     RECORDING MODE F
021500     DATA RECORD IS TAXITM-RECORD.
021600
021700*    TAX-ITEMS - ONE RECORD PER TAX CALCULATION SUPPLIED BY THE
021800*    TAX PLUG-IN FOR THE ACCOUNT'S OPEN INVOICE.  A LATER RECORD
021900*    FOR THE SAME TAX-ITEM-ID REPLACES, RATHER THAN ADDS TO, THE
022000*    INVOICE LINE ALREADY BUILT FOR IT (RULE 3).
022100 01  TAXITM-RECORD.
022200     05  TAX-ACCOUNT-ID            PIC X(36).
022300*        THE UPSERT KEY - SEE 2210-SEARCH-TAX-ITEM.
022400     05  TAX-ITEM-ID               PIC X(36).
022500*        START-DATE IS CARRIED THROUGH TO INV-START-DATE ON THE
022600*        TAX LINE ITEM; TAX ITEMS HAVE NO END-DATE OF THEIR OWN.
022700     05  TAX-START-DATE            PIC 9(8).
022800*        THE TAX AMOUNT AS SUPPLIED BY THE PLUG-IN - TAKEN AS
022900*        GIVEN, NEVER RECOMPUTED BY THIS PROGRAM.
023000     05  TAX-AMOUNT                PIC S9(7)V99  COMP-3.
023100     05  FILLER                    PIC X(08).
023200
023300*    FIXED-LENGTH, 53-BYTE RECORD - THE SAME LENGTH AS
023400*    INVTOT-RECORD BELOW BY COINCIDENCE ONLY, NOT BY DESIGN.
023500 FD  CRDEVT-FILE
023600     LABEL RECORD IS STANDARD
023700     RECORD CONTAINS 53 CHARACTERS
023800     RECORDING MODE F
023900     DATA RECORD IS CRDEVT-RECORD.
024000
024100*    CREDIT-EVENTS - ONE RECORD PER CUSTOMER CREDIT DEPOSIT.
024200*    EACH RECORD PRODUCES AN OFFSETTING CBA_ADJ/CREDIT_ADJ PAIR
024300*    (RULE OF STEP 3) AND SWELLS THE ACCOUNT'S AVAILABLE CREDIT
024400*    FOR THE DRAW-DOWN IN STEP 4.
024500 01  CRDEVT-RECORD.
024600     05  CRD-ACCOUNT-ID            PIC X(36).
024700*        DATE THE DEPOSIT POSTED - CARRIED TO THE CBA_ADJ/
024800*        CREDIT_ADJ PAIR'S START-DATE, NEITHER LINE HAS AN
024900*        END-DATE.
025000     05  CRD-EFFECTIVE-DATE        PIC 9(8).
025100*        ALWAYS POSITIVE ON THIS FILE - THE SIGN FLIP FOR THE
025200*        CREDIT_ADJ SIDE OF THE PAIR HAPPENS IN 2300-EVAL-CREDIT,
025300*        NOT ON THE INPUT RECORD.
025400     05  CRD-AMOUNT                PIC S9(7)V99  COMP-3.
025500     05  FILLER                    PIC X(04).
025600
025700*    OUTPUT FILE - LABEL RECORD IS OMITTED SINCE THIS IS A
025800*    SEQUENTIAL DISK FILE PICKED UP BY A LATER STEP IN THE JOB
025900*    STREAM, NOT A TAPE REQUIRING A STANDARD LABEL.
026000 FD  INVITM-FILE
026100     LABEL RECORD IS OMITTED
026200     RECORD CONTAINS 89 CHARACTERS
026300     RECORDING MODE F
026400     DATA RECORD IS INVITM-RECORD.
026500
026600*    INVOICE-ITEMS - ONE RECORD PER LINE ITEM ON THE ACCOUNT'S
026700*    INVOICE, WRITTEN AT THE ACCOUNT CONTROL BREAK FROM THE
026800*    IN-MEMORY INVOICE-ITEM-TABLE (SEE 2910-FLUSH-INVOICE-ITEMS).
026900 01  INVITM-RECORD.
027000     05  INV-ACCOUNT-ID            PIC X(36).
027100*        FIXED AT 1 BY THIS RUN - SEE RULE 6 IN THE BANNER.
027200     05  INV-INVOICE-SEQ           PIC 9(4).
027300*        FIXED / RECURRING / TAX / REPAIR_ADJ / CBA_ADJ /
027400*        CREDIT_ADJ - VALIDATED AGAINST ITEM-TYPE-TABLE BELOW.
027500     05  INV-ITEM-TYPE             PIC X(12).
027600*        FOR A FIXED OR TAX ITEM END-DATE IS ALWAYS ZERO - ONLY
027700*        RECURRING AND REPAIR_ADJ ITEMS CARRY A REAL [START,END)
027800*        PERIOD.
027900     05  INV-START-DATE            PIC 9(8).
028000     05  INV-END-DATE              PIC 9(8).
028100*        SIGNED - NEGATIVE FOR A REVERSAL OR AN OFFSETTING
028200*        CREDIT_ADJ/CBA_ADJ LINE.
028300     05  INV-AMOUNT                PIC S9(7)V99  COMP-3.
028400     05  FILLER                    PIC X(16).
028500
028600*    OUTPUT FILE - SAME LABEL CONVENTION AS INVITM-FILE ABOVE.
028700 FD  INVTOT-FILE
028800     LABEL RECORD IS OMITTED
028900     RECORD CONTAINS 53 CHARACTERS
029000     RECORDING MODE F
029100     DATA RECORD IS INVTOT-RECORD.
029200
029300*    INVOICE-TOTALS - ONE RECORD PER INVOICE, WRITTEN WHEN THE
029400*    ACCOUNT CONTROL BREAK FIRES.  TOT-BALANCE IS THE ROUNDED
029500*    SUM OF EVERY INV-AMOUNT WRITTEN FOR THE INVOICE (RULE 5).
029600 01  INVTOT-RECORD.
029700     05  TOT-ACCOUNT-ID            PIC X(36).
029800     05  TOT-INVOICE-SEQ           PIC 9(4).
029900*        CAN BE NEGATIVE - A HEAVILY CREDITED ACCOUNT CAN CLOSE
030000*        AN INVOICE OWING NOTHING, OR EVEN IN CREDIT, AND THIS
030100*        PROGRAM DOES NOT FLOOR THE FIGURE AT ZERO.
030200     05  TOT-BALANCE               PIC S9(7)V99  COMP-3.
030300     05  FILLER                    PIC X(08).
030400
030500
030600*    ---------------------------------------------------------
030700*    WORKING-STORAGE SECTION
030800*    ---------------------------------------------------------
030900*    LAID OUT IN THE ORDER THE PROCEDURE DIVISION USES IT - RUN
031000*    SWITCHES AND COUNTERS FIRST, THEN THE MATCH-MERGE KEYS,
031100*    THEN THE DATE AREAS, THEN THE THREE WORK TABLES AND THEIR
031200*    SUPPORTING STAGING/SUBSCRIPT/BALANCE GROUPS.  EVERY 01 AND
031300*    EVERY OCCURS GROUP CARRIES A FILLER PAD, IN KEEPING WITH
031400*    THE REST OF THE BILLING SUITE'S RECORD LAYOUTS.
031500 WORKING-STORAGE SECTION.
031600
031700*    CR-0761 - RUN-LEVEL COUNT OF FATAL CONDITIONS DETECTED.
031800*    CARRIED AS A STANDALONE 77-LEVEL ITEM IN THE SHOP'S USUAL
031900*    FASHION FOR A SINGLE RUN-WIDE COUNTER THAT BELONGS TO NO
032000*    PARTICULAR RECORD OR TABLE.  DISPLAYED BY 9900-ABEND.
032100 77  ERR-COUNT               PIC 9(04)   COMP   VALUE ZERO.
032200
032300*    ==== RUN SWITCHES AND COUNTERS ====
032400*    ONE END-OF-FILE SWITCH PER INPUT FILE, TESTED BY THE
032500*    MATCHING 9000-SERIES READ PARAGRAPH AND BY 9050-SET-LOW-KEY.
032600*    ALL THREE START AT 'YES' AND FLIP TO 'NO ' ONLY ONCE, AT THE
032700*    AT-END CONDITION OF THEIR OWN FILE.
032800 01  WORK-AREA.
032900     05  MORE-EVT-RECS       PIC X(03)   VALUE 'YES'.
033000     05  MORE-TAX-RECS       PIC X(03)   VALUE 'YES'.
033100     05  MORE-CRD-RECS       PIC X(03)   VALUE 'YES'.
033200*        RUN-WIDE TOTALS, DISPLAYED BY 3000-CLOSING FOR THE
033300*        NIGHTLY JOB LOG - NEVER RESET DURING THE RUN.
033400     05  GT-ACCOUNT-COUNT    PIC 9(06)   COMP   VALUE ZERO.
033500     05  GT-ITEM-COUNT       PIC 9(06)   COMP   VALUE ZERO.
033600*        NUMBER OF ENTRIES CURRENTLY BUILT IN INVOICE-ITEM-TABLE
033700*        FOR THE ACCOUNT NOW BEING SETTLED - RESET AT EACH BREAK.
033800     05  C-ITEM-COUNT        PIC 9(04)   COMP   VALUE ZERO.
033900*        NUMBER OF ENTRIES CURRENTLY BUILT IN
034000*        RECURRING-PERIOD-TABLE FOR THE SAME ACCOUNT.
034100     05  C-PERIOD-COUNT      PIC 9(04)   COMP   VALUE ZERO.
034200     05  FILLER              PIC X(04).
034300
034400*    ==== MATCH-MERGE KEYS - LOWEST KEY DRIVES THE ACCOUNT ====
034500*    ==== BREAK (CR-0335 - FILES DO NOT SHARE ONE ACCOUNT SET) ==
034600 01  MATCH-KEY-AREA.
034700*        ACCOUNT-ID OF THE RECORD CURRENTLY HELD IN THE
034800*        ONE-RECORD LOOKAHEAD BUFFER FOR EACH FILE, OR
034900*        HIGH-VALUES IF THAT FILE IS EXHAUSTED.
035000     05  EVT-KEY             PIC X(36).
035100     05  TAX-KEY             PIC X(36).
035200     05  CRD-KEY             PIC X(36).
035300*        THE LOWEST OF THE THREE KEYS ABOVE - THE ACCOUNT THE
035400*        NEXT PASS OF 2000-MAINLINE WILL SETTLE, OR HIGH-VALUES
035500*        WHEN THE RUN IS DONE.
035600     05  LOW-KEY             PIC X(36).
035700     05  FILLER              PIC X(04).
035800
035900*    ACCOUNT-ID AND INVOICE-SEQUENCE OF THE INVOICE CURRENTLY
036000*    BEING ASSEMBLED.  SET FROM LOW-KEY AT THE TOP OF EACH PASS
036100*    THROUGH 2000-MAINLINE.
036200 01  CUR-ACCOUNT-AREA.
036300*        HELD FOR THE WHOLE OF ONE PASS THROUGH 2000-MAINLINE -
036400*        EVERY LINE ITEM BUILT DURING THAT PASS CARRIES THIS
036500*        SAME ACCOUNT-ID.
036600     05  CUR-ACCOUNT-ID      PIC X(36).
036700*        SEE RULE 6 - ALWAYS SET TO 1 BY 2900-ACCOUNT-BREAK.
036800     05  CUR-INVOICE-SEQ     PIC 9(04)   COMP   VALUE ZERO.
036900     05  FILLER              PIC X(02).
037000
037100*    ==== RUN DATE - DATES THE CBA DRAW-DOWN ITEM (CR-0301) ====
037200*    FILLED ONCE FROM FUNCTION CURRENT-DATE AT 1000-INIT - THE
037300*    REMAINING EIGHT BYTES OF THE INTRINSIC FUNCTION'S RESULT
037400*    (TIME-OF-DAY, OFFSET) ARE NOT NEEDED AND ARE NOT MOVED IN.
037500 01  SYS-DATE.
037600     05  SYS-YEAR            PIC 9(04).
037700     05  SYS-MONTH           PIC 9(02).
037800     05  SYS-DAY             PIC 9(02).
037900     05  FILLER              PIC X(02).
038000
038100*    RUN-DATE IS BUILT ONCE FROM SYS-DATE AT 1000-INIT AND IS
038200*    REFERENCED AS A NUMERIC 9(8) VALUE BY 2400-APPLY-CREDIT-
038300*    DRAWDOWN WITHOUT DISTURBING THE CCYY/MM/DD BREAKDOWN.
038400 01  RUN-DATE-AREA.
038500*        BROKEN-OUT CCYY/MM/DD VIEW - NOT REFERENCED DIRECTLY
038600*        BY ANY PARAGRAPH TODAY, KEPT FOR PARALLELISM WITH
038700*        EVT-EFF-DATE-AREA BELOW AND FOR ANY FUTURE DATE-STAMPED
038800*        DISPLAY MESSAGE.
038900     05  RUN-DATE-YMD.
039000         10  RUNDT-CCYY      PIC 9(04).
039100         10  RUNDT-MM        PIC 9(02).
039200         10  RUNDT-DD        PIC 9(02).
039300*        THE NUMERIC 9(8) VIEW ACTUALLY MOVED INTO NEW-START-
039400*        DATE FOR THE CBA DRAW-DOWN LINE ITEM IN 2400.
039500     05  RUN-DATE  PIC 9(08)  REDEFINES RUN-DATE-YMD.
039600     05  FILLER              PIC X(02).
039700
039800*    ==== EFFECTIVE-DATE BREAKDOWN - USED ONLY TO TRACE A     ===
039900*    ==== PLAN-CHANGE REPAIR ON THE JOB LOG (CR-0219)         ===
040000 01  EVT-EFF-DATE-AREA.
040100*        THE BROKEN-OUT VIEW IS WHAT 2130-REPAIR-OR-RECURRING
040200*        ACTUALLY DISPLAYS ON THE BILSETL0010I JOB-LOG MESSAGE.
040300     05  EVT-EFF-YMD.
040400         10  EVTEFF-CCYY     PIC 9(04).
040500         10  EVTEFF-MM       PIC 9(02).
040600         10  EVTEFF-DD       PIC 9(02).
040700*        THE NUMERIC VIEW - NOT CURRENTLY REFERENCED, KEPT
040800*        ALONGSIDE THE BROKEN-OUT FIELDS FOR THE SAME REASON
040900*        RUN-DATE IS KEPT ALONGSIDE RUNDT-CCYY/MM/DD ABOVE.
041000     05  EVT-EFF-DATE  PIC 9(08)  REDEFINES EVT-EFF-YMD.
041100     05  FILLER              PIC X(02).
041200
041300*    ==== ITEM-TYPE VALIDATION TABLE (CR-0247) - LOADED AS     ==
041400*    ==== LITERALS AND REDEFINED AS AN OCCURS TABLE, THE SAME  ==
041500*    ==== TECHNIQUE USED FOR OTHER FIXED VALIDATION LISTS IN   ==
041600*    ==== THIS SHOP'S BATCH SUITE.                             ==
041700 01  ITEM-TYPE-LITERALS.
041800*        TRIAL-PERIOD ITEM - ALWAYS ZERO, SEE RULE 1.
041900     05  FILLER    PIC X(12)   VALUE 'FIXED       '.
042000*        ORDINARY PERIOD CHARGE AT THE PLAN'S FULL PRICE.
042100     05  FILLER    PIC X(12)   VALUE 'RECURRING   '.
042200*        THIRD-PARTY TAX CALCULATION, UPSERT BY TAX-ITEM-ID.
042300     05  FILLER    PIC X(12)   VALUE 'TAX         '.
042400*        REVERSAL OF A RECURRING ITEM UNDER RULE 2 - ALWAYS THE
042500*        EXACT NEGATIVE OF THE ITEM IT REVERSES.
042600     05  FILLER    PIC X(12)   VALUE 'REPAIR_ADJ  '.
042700*        POSITIVE HALF OF A CREDIT PAIR, OR A NEGATIVE DRAW-
042800*        DOWN LINE AGAINST THE CBA LEDGER.
042900     05  FILLER    PIC X(12)   VALUE 'CBA_ADJ     '.
043000*        NEGATIVE HALF OF A CREDIT PAIR - ALWAYS OFFSETS A
043100*        CBA_ADJ LINE ON THE SAME INVOICE.
043200     05  FILLER    PIC X(12)   VALUE 'CREDIT_ADJ  '.
043300 01  ITEM-TYPE-TABLE  REDEFINES ITEM-TYPE-LITERALS.
043400     05  IT-VALID-TYPE    PIC X(12)   OCCURS 6 TIMES.
043500
043600*    ==== ONE ENTRY PER LINE ITEM BUILT FOR THE ACCOUNT NOW   ===
043700*    ==== BEING SETTLED.  HELD HERE, NOT WRITTEN DIRECTLY,    ===
043800*    ==== BECAUSE A TAX-ITEM-ID UPSERT (RULE 3) HAS TO BE     ===
043900*    ==== ABLE TO REWRITE A LINE BEFORE IT EVER HITS DISK     ===
044000 01  INVOICE-ITEM-TABLE.
044100     05  IT-ENTRY  OCCURS 60 TIMES.
044200*            SAME SIX FIELDS AS INVITM-RECORD, LESS THE
044300*            ACCOUNT-ID AND INVOICE-SEQ (CONSTANT FOR THE WHOLE
044400*            TABLE WHILE IT IS BEING BUILT, SO NOT DUPLICATED
044500*            INTO EVERY ENTRY).
044600         10  IT-ITEM-TYPE         PIC X(12).
044700         10  IT-START-DATE        PIC 9(08).
044800         10  IT-END-DATE          PIC 9(08).
044900         10  IT-AMOUNT            PIC S9(7)V99  COMP-3.
045000         10  IT-TAX-ID            PIC X(36).
045100         10  IT-PLAN-CODE         PIC X(20).
045200     05  FILLER                   PIC X(04).
045300
045400*    ==== ALREADY-INVOICED RECURRING PERIODS FOR THE ACCOUNT  ===
045500*    ==== BEING SETTLED - CHECKED BY A MID-PERIOD CHANGE      ===
045600*    ==== BEFORE A REPAIR_ADJ IS WRITTEN (CR-0219, CR-0402)   ===
045700*    ==== CR-0758 - MORE THAN ONE ENTRY CAN MATCH THE SAME    ===
045800*    ==== PERIOD (A BASE-PLAN ITEM PLUS AN ADD-ON ITEM); EVERY ===
045900*    ==== MATCHING ENTRY IS REVERSED BY 2135 BELOW.            ===
046000 01  RECURRING-PERIOD-TABLE.
046100     05  RP-ENTRY  OCCURS 30 TIMES.
046200*            ONE ENTRY PER RECURRING ITEM ALREADY WRITTEN FOR
046300*            THE ACCOUNT - RP-AMOUNT AND RP-PLAN-CODE ARE WHAT
046400*            2131-REPAIR-REVERSE NEEDS TO WRITE THE EXACT
046500*            NEGATIVE REPAIR_ADJ LINE.
046600         10  RP-START-DATE        PIC 9(08).
046700         10  RP-END-DATE          PIC 9(08).
046800         10  RP-AMOUNT            PIC S9(7)V99  COMP-3.
046900         10  RP-PLAN-CODE         PIC X(20).
047000     05  FILLER                   PIC X(04).
047100
047200*    ==== STAGING AREA - EVERY PRODUCER PARAGRAPH FILLS THIS  ===
047300*    ==== IN AND THEN PERFORMS 2800-ADD-ITEM                  ===
047400 01  NEW-ITEM.
047500*        ONE OF THE SIX VALUES IN ITEM-TYPE-TABLE BELOW.
047600     05  NEW-ITEM-TYPE      PIC X(12).
047700     05  NEW-START-DATE     PIC 9(08).
047800*        ZERO FOR FIXED AND TAX ITEMS, SEE THE FD LAYOUTS ABOVE.
047900     05  NEW-END-DATE       PIC 9(08).
048000*        SIGNED - A REVERSAL OR OFFSETTING LINE CARRIES A
048100*        NEGATIVE VALUE HERE.
048200     05  NEW-AMOUNT         PIC S9(7)V99  COMP-3.
048300*        BLANK UNLESS NEW-ITEM-TYPE IS 'TAX         '.
048400     05  NEW-TAX-ID         PIC X(36).
048500*        BLANK UNLESS NEW-ITEM-TYPE IS 'FIXED       ' OR
048600*        'RECURRING   '.
048700     05  NEW-PLAN-CODE      PIC X(20).
048800     05  FILLER             PIC X(04).
048900
049000*    SUBSCRIPTS INTO THE THREE TABLES ABOVE, PLUS A SHARED
049100*    FOUND-SUB RETURNED BY EVERY TABLE SEARCH PARAGRAPH.  ALL
049200*    FOUR ARE COMP FOR THE SAME REASON EVERY COUNTER IN THIS
049300*    PROGRAM IS COMP - A DISPLAY SUBSCRIPT CONVERTS ON EVERY
049400*    TABLE REFERENCE AND THIS PROGRAM REFERENCES ITS TABLES
049500*    HEAVILY.
049600 01  SUBSCRIPT-AREA.
049700*        INDEXES INVOICE-ITEM-TABLE, DRIVEN BY C-ITEM-COUNT.
049800     05  ITEM-SUB            PIC 9(04)   COMP   VALUE ZERO.
049900*        INDEXES RECURRING-PERIOD-TABLE, DRIVEN BY
050000*        C-PERIOD-COUNT.
050100     05  PERIOD-SUB          PIC 9(04)   COMP   VALUE ZERO.
050200*        SET BY WHICHEVER SEARCH PARAGRAPH LAST RAN - 2135,
050300*        2210 OR 2851 - ZERO MEANS NOT FOUND.
050400     05  FOUND-SUB           PIC 9(04)   COMP   VALUE ZERO.
050500*        INDEXES ITEM-TYPE-TABLE, ALWAYS RUN 1 THRU 6.
050600     05  TYPE-SUB            PIC 9(04)   COMP   VALUE ZERO.
050700     05  FILLER              PIC X(04).
050800
050900*    PER-ACCOUNT RUNNING BALANCE AND AVAILABLE-CREDIT FIGURES
051000*    USED BY THE CBA DRAW-DOWN IN STEP 4 (CR-0301).  ALL THREE
051100*    ARE RESET TO ZERO FOR EACH NEW ACCOUNT BY 2930-RESET-
051200*    ACCOUNT-TABLES.
051300 01  BALANCE-AREA.
051400*        RUNNING TOTAL OF THE LINE ITEMS STAGED SO FAR FOR THE
051500*        CURRENT ACCOUNT - REBUILT TWICE, ONCE AS A PREVIEW BY
051600*        2410 AND ONCE FOR REAL BY 2910.
051700     05  C-INVOICE-BALANCE   PIC S9(7)V99  COMP-3  VALUE ZERO.
051800*        CREDIT ON DEPOSIT FOR THIS ACCOUNT, BUILT UP AS EACH
051900*        CREDIT-EVENTS RECORD IS READ IN 2300-EVAL-CREDIT.
052000     05  C-AVAILABLE-CREDIT  PIC S9(7)V99  COMP-3  VALUE ZERO.
052100*        HOW MUCH OF THE BALANCE THE DRAW-DOWN ACTUALLY PAYS -
052200*        COMPUTED FRESH EACH TIME BY 2420, NEVER CARRIED OVER.
052300     05  C-DRAWDOWN-AMT      PIC S9(7)V99  COMP-3  VALUE ZERO.
052400     05  FILLER              PIC X(04).
052500
052600
052700*    ---------------------------------------------------------
052800*    PROCEDURE DIVISION
052900*    ---------------------------------------------------------
053000*    PARAGRAPH NUMBERS FOLLOW THE SHOP'S USUAL BANDS - 0000/1000
053100*    FOR THE ONE-TIME TOP AND BOTTOM OF THE RUN, 2000-2999 FOR
053200*    THE FIVE BATCH-FLOW STEPS PER ACCOUNT (SEE THE STEP
053300*    BANNERS BELOW), AND 9000-9999 FOR FILE I/O, MATCH-MERGE
053400*    KEY MAINTENANCE AND THE COMMON ABEND PATH.
053500 PROCEDURE DIVISION.
053600
053700*    TOP OF THE RUN - PRIME THE THREE INPUT FILES, DRIVE THE
053800*    MATCH-MERGE UNTIL ALL THREE ARE AT END, THEN CLOSE DOWN.
053900 0000-BILSETL.
054000
054100     PERFORM 1000-INIT.
054200*        LOW-KEY REACHES HIGH-VALUES ONLY WHEN ALL THREE INPUT
054300*        FILES HAVE BEEN EXHAUSTED - SEE 9050-SET-LOW-KEY.
054400     PERFORM 2000-MAINLINE
054500         UNTIL LOW-KEY = HIGH-VALUES.
054600     PERFORM 3000-CLOSING.
054700     STOP RUN.
054800
054900
055000*    OPEN THE FILE SET, CAPTURE TODAY'S DATE FOR THE CBA
055100*    DRAW-DOWN ITEM, AND READ THE FIRST RECORD OF EACH INPUT
055200*    FILE SO THE MATCH-MERGE KEYS ARE PRIMED BEFORE MAINLINE
055300*    RUNS.
055400 1000-INIT.
055500
055600     OPEN INPUT  SUBEVT-FILE
055700                 TAXITM-FILE
055800                 CRDEVT-FILE.
055900     OPEN OUTPUT INVITM-FILE
056000                 INVTOT-FILE.
056100
056200*        UPSI-0 CARRIES NO BEHAVIOR CHANGE OF ITS OWN YET - IT
056300*        ONLY LOGS THE RERUN FOR THE OPERATOR, THE SAME AS IT
056400*        DOES IN THE OTHER JOBS IN THIS SUITE (CR-0719).
056500     IF RERUN-REQUESTED
056600         DISPLAY 'BILSETL0000I RERUN MODE - UPSI-0 IS ON'.
056700
056800*        TODAY'S DATE, BROKEN OUT TO RUNDT-CCYY/MM/DD AND ALSO
056900*        AVAILABLE AS THE NUMERIC RUN-DATE VIA THE REDEFINES
057000*        ABOVE - USED ONLY TO DATE THE CBA DRAW-DOWN LINE ITEM.
057100     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
057200     MOVE SYS-YEAR               TO RUNDT-CCYY.
057300     MOVE SYS-MONTH              TO RUNDT-MM.
057400     MOVE SYS-DAY                TO RUNDT-DD.
057500
057600     MOVE ZERO TO GT-ACCOUNT-COUNT.
057700     MOVE ZERO TO GT-ITEM-COUNT.
057800
057900*        ONE-RECORD LOOKAHEAD ON EACH OF THE THREE INPUT FILES,
058000*        PRIMED BEFORE THE MAINLINE LOOP EVER RUNS, SO THE
058100*        FIRST CALL TO 9050-SET-LOW-KEY HAS SOMETHING REAL TO
058200*        COMPARE.
058300*        THE ORDER OF THE FOUR PERFORMS BELOW MATTERS - ALL THREE
058400*        FILES MUST HAVE THEIR FIRST KEY IN HAND BEFORE
058500*        9050-SET-LOW-KEY CAN PICK THE LOWEST ONE.
058600     PERFORM 9000-READ-EVENT.
058700     PERFORM 9010-READ-TAX.
058800     PERFORM 9020-READ-CREDIT.
058900     PERFORM 9050-SET-LOW-KEY.
059000*        GIVES THE VERY FIRST ACCOUNT THE SAME CLEAN TABLES EVERY
059100*        LATER ACCOUNT GETS FROM 2900-ACCOUNT-BREAK.
059200     PERFORM 2930-RESET-ACCOUNT-TABLES.
059300
059400
059500*    ONE PASS OF THIS PARAGRAPH SETTLES EXACTLY ONE ACCOUNT -
059600*    THE ONE NAMED BY LOW-KEY.  EVERY EVENT, TAX ITEM AND
059700*    CREDIT EVENT CARRYING THAT SAME KEY IS CONSUMED BEFORE THE
059800*    DRAW-DOWN AND THE CONTROL BREAK FIRE AND THE NEXT LOW-KEY
059900*    IS ESTABLISHED FOR THE FOLLOWING PASS.
060000 2000-MAINLINE.
060100
060200*        CUR-ACCOUNT-ID IS HELD FOR THE REST OF THIS PASS - NONE
060300*        OF THE PARAGRAPHS BELOW RE-DERIVE IT FROM LOW-KEY.
060400     MOVE LOW-KEY TO CUR-ACCOUNT-ID.
060500
060600*        STEP 1 - ANY FILE WHOSE KEY IS NOT THE CURRENT ACCOUNT
060700*        SIMPLY SKIPS ITS PERFORM UNTIL THAT ACCOUNT'S TURN
060800*        COMES ROUND - A TAX-ONLY OR CREDIT-ONLY ACCOUNT NEVER
060900*        ENTERS THIS FIRST PERFORM AT ALL.
061000     PERFORM 2110-EVAL-EVENT
061100         UNTIL EVT-KEY NOT EQUAL TO CUR-ACCOUNT-ID.
061200*        STEP 2.
061300     PERFORM 2200-EVAL-TAX
061400         UNTIL TAX-KEY NOT EQUAL TO CUR-ACCOUNT-ID.
061500*        STEP 3.
061600     PERFORM 2300-EVAL-CREDIT
061700         UNTIL CRD-KEY NOT EQUAL TO CUR-ACCOUNT-ID.
061800
061900*        STEP 4, THEN STEP 5 - THE ACCOUNT IS FULLY ASSEMBLED
062000*        NOW, SO THE DRAW-DOWN CAN SEE THE WHOLE PICTURE.
062100*        THE DRAW-DOWN MUST RUN AFTER ALL THREE STEPS ABOVE AND
062200*        BEFORE THE CONTROL BREAK - IT NEEDS EVERY LINE ITEM THE
062300*        ACCOUNT WILL EVER HAVE ON THIS INVOICE ALREADY STAGED.
062400     PERFORM 2400-APPLY-CREDIT-DRAWDOWN.
062500     PERFORM 2900-ACCOUNT-BREAK.
062600*        ESTABLISHES THE NEXT ACCOUNT'S KEY FOR THE NEXT PASS.
062700     PERFORM 9050-SET-LOW-KEY.
062800
062900
063000*    ---------------------------------------------------------
063100*    STEP 1 - SUBSCRIPTION EVENTS - RULE 1, RULE 2
063200*    ---------------------------------------------------------
063300*    ONE SUBSCRIPTION-EVENTS RECORD AT A TIME, DISPATCHED BY
063400*    EVT-EVENT-TYPE.  A CANCEL EVENT PRODUCES NO LINE ITEM OF
063500*    ITS OWN - IT ONLY STOPS FUTURE RECURRING CHARGES, WHICH
063600*    THIS RUN DOES NOT NEED TO MODEL SINCE NO FURTHER EVENTS
063700*    FOR A CANCELLED SUBSCRIPTION ARE EXPECTED ON THE FEED.
063800 2110-EVAL-EVENT.
063900
064000     EVALUATE TRUE
064100*            A NEW SUBSCRIPTION ALWAYS OPENS WITH ITS ZERO-
064200*            PRICED TRIAL PERIOD - RULE 1.
064300         WHEN EVT-IS-CREATE
064400             PERFORM 2111-FIXED-TRIAL-ITEM
064500*            CANCEL ITSELF WRITES NOTHING - SEE THE BANNER NOTE
064600*            ABOVE THIS PARAGRAPH.
064700         WHEN EVT-IS-CANCEL
064800             CONTINUE
064900*            A PLAN CHANGE MAY OR MAY NOT LAND INSIDE AN
065000*            ALREADY-INVOICED PERIOD - 2130 DECIDES WHICH.
065100         WHEN EVT-IS-CHANGE
065200             MOVE EVT-EFFECTIVE-DATE TO EVT-EFF-DATE
065300             PERFORM 2130-REPAIR-OR-RECURRING
065400*            EVERYTHING ELSE (A PHASE EVENT ENDING THE TRIAL) IS
065500*            AN ORDINARY RECURRING CHARGE.
065600         WHEN OTHER
065700             PERFORM 2120-RECURRING-ITEM
065800     END-EVALUATE.
065900
066000*        ADVANCE THE LOOKAHEAD SO THE UNTIL TEST AT THE CALL
066100*        SITE SEES THE NEXT EVENT'S KEY.
066200     PERFORM 9000-READ-EVENT.
066300
066400
066500*    RULE 1 - TRIAL PHASE IS ALWAYS ZERO-PRICED, NO PRORATION.
066600 2111-FIXED-TRIAL-ITEM.
066700
066800*        FIXED ITEMS CARRY NO REAL BILLING PERIOD - START-DATE
066900*        IS THE CREATE DATE FOR THE JOB LOG'S BENEFIT ONLY, AND
067000*        END-DATE IS ALWAYS ZERO.
067100     MOVE 'FIXED       '         TO NEW-ITEM-TYPE.
067200     MOVE EVT-EFFECTIVE-DATE     TO NEW-START-DATE.
067300     MOVE ZERO                   TO NEW-END-DATE.
067400     MOVE ZERO                   TO NEW-AMOUNT.
067500     MOVE SPACES                 TO NEW-TAX-ID.
067600     MOVE EVT-PLAN-CODE          TO NEW-PLAN-CODE.
067700     PERFORM 2800-ADD-ITEM.
067800
067900
068000*    WRITES A RECURRING CHARGE FOR THE CURRENT PLAN AT THE
068100*    FULL PERIOD PRICE AND RECORDS THE PERIOD AS INVOICED IN
068200*    RECURRING-PERIOD-TABLE SO A LATER MID-PERIOD PLAN CHANGE
068300*    CAN FIND AND REVERSE IT.
068400 2120-RECURRING-ITEM.
068500
068600*        THE FULL PERIOD PRICE FROM THE EVENT RECORD IS CHARGED
068700*        AS-IS - THIS PARAGRAPH NEVER PRORATES, BECAUSE A
068800*        PHASE EVENT WITH NO PLAN CHANGE COVERS A FULL PERIOD.
068900     MOVE 'RECURRING   '              TO NEW-ITEM-TYPE.
069000     MOVE EVT-BILLING-PERIOD-START     TO NEW-START-DATE.
069100     MOVE EVT-BILLING-PERIOD-END       TO NEW-END-DATE.
069200     MOVE EVT-MONTHLY-PRICE            TO NEW-AMOUNT.
069300     MOVE SPACES                        TO NEW-TAX-ID.
069400     MOVE EVT-PLAN-CODE                 TO NEW-PLAN-CODE.
069500     PERFORM 2800-ADD-ITEM.
069600     PERFORM 2810-ADD-PERIOD.
069700
069800
069900*    RULE 2 - A PLAN CHANGE LANDING INSIDE A PERIOD ALREADY
070000*    INVOICED AS RECURRING IS REPAIRED BEFORE THE NEW PLAN'S
070100*    RECURRING CHARGE IS WRITTEN FOR THE SAME PERIOD (CR-0219).
070200*    2135 BELOW DOES THE SEARCH AND, AS OF CR-0758, REVERSES
070300*    EVERY MATCHING TABLE ENTRY IT FINDS - NOT JUST THE FIRST.
070400 2130-REPAIR-OR-RECURRING.
070500
070600     MOVE ZERO TO FOUND-SUB.
070700     PERFORM 2135-SEARCH-RECURRING-PERIOD
070800         THRU 2135-SEARCH-RECURRING-PERIOD-EXIT
070900         VARYING PERIOD-SUB FROM 1 BY 1
071000         UNTIL PERIOD-SUB > C-PERIOD-COUNT.
071100
071200     IF FOUND-SUB = ZERO
071300*        NO EXISTING PERIOD MATCHED - TREAT LIKE ANY OTHER
071400*        RECURRING CHARGE FOR THE NEW PLAN.
071500         PERFORM 2120-RECURRING-ITEM
071600     ELSE
071700*            JOB-LOG TRACE ONLY - NO FIELD ON THIS MESSAGE IS
071800*            READ BACK INTO THE PROGRAM.
071900         DISPLAY 'BILSETL0010I REPAIR ON ACCOUNT ' CUR-ACCOUNT-ID
072000             ' EFFECTIVE ' EVTEFF-CCYY '/' EVTEFF-MM
072100             '/' EVTEFF-DD
072200         PERFORM 2132-RECURRING-REPLACEMENT
072300     END-IF.
072400
072500
072600*    CR-0758 - EVERY RECURRING-PERIOD-TABLE ENTRY COVERING THE
072700*    SAME [START,END) DATES AS THIS CHANGE EVENT IS REVERSED
072800*    HERE, NOT JUST THE FIRST ONE FOUND.  THE FIRST MATCH IS
072900*    KEPT AS FOUND-SUB AND WILL BE OVERWRITTEN BY 2132 BELOW
073000*    WITH THE NEW PLAN'S PERIOD DATA; ANY FURTHER MATCH IS
073100*    CLEARED TO ZERO SO IT CANNOT MATCH A LATER CHANGE EVENT
073200*    FOR A PERIOD IT NO LONGER COVERS.
073300 2135-SEARCH-RECURRING-PERIOD.
073400
073500     IF RP-START-DATE (PERIOD-SUB) NOT EQUAL EVT-BILLING-PERIOD-START
073600       OR RP-END-DATE (PERIOD-SUB) NOT EQUAL EVT-BILLING-PERIOD-END
073700         GO TO 2135-SEARCH-RECURRING-PERIOD-EXIT.
073800
073900     PERFORM 2131-REPAIR-REVERSE.
074000
074100     IF FOUND-SUB = ZERO
074200         MOVE PERIOD-SUB TO FOUND-SUB
074300     ELSE
074400         MOVE ZERO TO RP-START-DATE (PERIOD-SUB)
074500         MOVE ZERO TO RP-END-DATE (PERIOD-SUB)
074600     END-IF.
074700
074800 2135-SEARCH-RECURRING-PERIOD-EXIT.
074900     EXIT.
075000
075100
075200*    CR-0455 - THE REVERSAL MUST BE THE EXACT NEGATIVE OF THE
075300*    ORIGINAL RECURRING AMOUNT, NOT A RECOMPUTED ONE.  ACTS ON
075400*    THE TABLE ENTRY AT PERIOD-SUB - THE ONE 2135 IS CURRENTLY
075500*    LOOKING AT - SO A CALL FROM INSIDE THE 2135 SEARCH LOOP
075600*    REVERSES THE RIGHT ENTRY EVEN WHEN SEVERAL ENTRIES MATCH.
075700 2131-REPAIR-REVERSE.
075800
075900     MOVE 'REPAIR_ADJ  '               TO NEW-ITEM-TYPE.
076000     MOVE RP-START-DATE (PERIOD-SUB)    TO NEW-START-DATE.
076100     MOVE RP-END-DATE (PERIOD-SUB)      TO NEW-END-DATE.
076200     COMPUTE NEW-AMOUNT = ZERO - RP-AMOUNT (PERIOD-SUB).
076300     MOVE SPACES                        TO NEW-TAX-ID.
076400     MOVE RP-PLAN-CODE (PERIOD-SUB)     TO NEW-PLAN-CODE.
076500     PERFORM 2800-ADD-ITEM.
076600
076700
076800*    WRITES THE SINGLE NEW-PLAN RECURRING ITEM FOR THE REPAIRED
076900*    PERIOD AND OVERWRITES THE KEPT TABLE ENTRY (FOUND-SUB) SO
077000*    IT NOW DESCRIBES THE NEW PLAN RATHER THAN THE OLD ONE.
077100 2132-RECURRING-REPLACEMENT.
077200
077300     MOVE 'RECURRING   '              TO NEW-ITEM-TYPE.
077400     MOVE EVT-BILLING-PERIOD-START     TO NEW-START-DATE.
077500     MOVE EVT-BILLING-PERIOD-END       TO NEW-END-DATE.
077600     MOVE EVT-MONTHLY-PRICE            TO NEW-AMOUNT.
077700     MOVE SPACES                        TO NEW-TAX-ID.
077800     MOVE EVT-PLAN-CODE                 TO NEW-PLAN-CODE.
077900     PERFORM 2800-ADD-ITEM.
078000
078100*        FOUND-SUB STILL POINTS AT THE FIRST MATCH FROM THE 2135
078200*        SEARCH LOOP ABOVE - OVERWRITING IT IN PLACE, RATHER THAN
078300*        ADDING A NEW TABLE ENTRY, KEEPS C-PERIOD-COUNT FROM
078400*        GROWING ON EVERY REPAIR.
078500     MOVE EVT-BILLING-PERIOD-START
078600         TO RP-START-DATE (FOUND-SUB).
078700     MOVE EVT-BILLING-PERIOD-END
078800         TO RP-END-DATE (FOUND-SUB).
078900     MOVE EVT-MONTHLY-PRICE TO RP-AMOUNT (FOUND-SUB).
079000     MOVE EVT-PLAN-CODE     TO RP-PLAN-CODE (FOUND-SUB).
079100
079200
079300*    RECORDS A NEWLY-INVOICED RECURRING PERIOD SO A LATER PLAN
079400*    CHANGE CAN FIND IT.  CR-0402 RAISED THE TABLE LIMIT FROM
079500*    20 TO 30 AFTER MULTI-ADD-ON ACCOUNTS OVERFLOWED IT.
079600 2810-ADD-PERIOD.
079700
079800     ADD 1 TO C-PERIOD-COUNT.
079900     IF C-PERIOD-COUNT > 30
080000         DISPLAY 'BILSETL0998E RECURRING PERIOD TABLE FULL - '
080100             'ACCOUNT ' CUR-ACCOUNT-ID
080200         ADD 1 TO ERR-COUNT
080300         GO TO 9900-ABEND
080400     END-IF.
080500
080600*        ADDED AT THE NEXT FREE SLOT, NOT SEARCHED FOR ONE -
080700*        C-PERIOD-COUNT WAS JUST INCREMENTED ABOVE.
080800     MOVE EVT-BILLING-PERIOD-START
080900         TO RP-START-DATE (C-PERIOD-COUNT).
081000     MOVE EVT-BILLING-PERIOD-END
081100         TO RP-END-DATE (C-PERIOD-COUNT).
081200     MOVE EVT-MONTHLY-PRICE TO RP-AMOUNT (C-PERIOD-COUNT).
081300     MOVE EVT-PLAN-CODE     TO RP-PLAN-CODE (C-PERIOD-COUNT).
081400
081500
081600*    ---------------------------------------------------------
081700*    STEP 2 - TAX ITEMS - RULE 3 (UPSERT BY TAX ITEM ID)
081800*    ---------------------------------------------------------
081900*    A TAX-ITEM-ID ALREADY ON THE INVOICE HAS ITS AMOUNT
082000*    REPLACED IN PLACE; ONE NOT SEEN BEFORE IS ADDED AS A NEW
082100*    LINE ITEM.  THIS KEEPS A LATER TAX-PLUGIN RECALCULATION
082200*    FROM DOUBLING THE TAX CHARGE ON THE SAME INVOICE.
082300 2200-EVAL-TAX.
082400
082500     MOVE ZERO TO FOUND-SUB.
082600     PERFORM 2210-SEARCH-TAX-ITEM
082700         VARYING ITEM-SUB FROM 1 BY 1
082800         UNTIL ITEM-SUB > C-ITEM-COUNT.
082900
083000     IF FOUND-SUB > ZERO
083100*            UPDATE PATH - THE TAX-ITEM-ID WAS ALREADY STAGED
083200*            ON AN EARLIER TAX RECORD FOR THIS ACCOUNT; REPLACE
083300*            ITS AMOUNT IN PLACE RATHER THAN ADDING A SECOND
083400*            LINE ITEM FOR THE SAME TAX CALCULATION.
083500*            NOTE THE REPLACEMENT TOUCHES ONLY IT-AMOUNT - THE
083600*            LINE'S START-DATE AND TAX-ID ARE LEFT AS THEY WERE
083700*            FIRST STAGED.
083800         COMPUTE IT-AMOUNT (FOUND-SUB) = TAX-AMOUNT
083900     ELSE
084000*            INSERT PATH - FIRST TIME THIS TAX-ITEM-ID HAS BEEN
084100*            SEEN FOR THIS ACCOUNT.
084200         MOVE 'TAX         '    TO NEW-ITEM-TYPE
084300         MOVE TAX-START-DATE     TO NEW-START-DATE
084400         MOVE ZERO               TO NEW-END-DATE
084500         MOVE TAX-AMOUNT         TO NEW-AMOUNT
084600         MOVE TAX-ITEM-ID        TO NEW-TAX-ID
084700         MOVE SPACES             TO NEW-PLAN-CODE
084800         PERFORM 2800-ADD-ITEM
084900     END-IF.
085000
085100     PERFORM 9010-READ-TAX.
085200
085300
085400*    MATCHES ON ITEM TYPE AS WELL AS TAX-ITEM-ID SO A TAX
085500*    RECORD CAN NEVER ACCIDENTALLY UPSERT OVER A NON-TAX LINE
085600*    ITEM THAT HAPPENS TO CARRY THE SAME ID VALUE IN SOME
085700*    OTHER FIELD.
085800 2210-SEARCH-TAX-ITEM.
085900
086000*        THE CALLER RUNS THIS ONCE PER TABLE ENTRY AND STOPS AT
086100*        C-ITEM-COUNT - A MATCH ON THE LAST ENTRY SCANNED WINS
086200*        SINCE ONLY ONE TAX LINE PER TAX-ITEM-ID CAN EVER EXIST.
086300     IF IT-ITEM-TYPE (ITEM-SUB) = 'TAX         '
086400       AND IT-TAX-ID (ITEM-SUB) = TAX-ITEM-ID
086500         MOVE ITEM-SUB TO FOUND-SUB.
086600
086700
086800*    ---------------------------------------------------------
086900*    STEP 3 - CREDIT EVENTS - CBA_ADJ/CREDIT_ADJ OFFSETTING PAIR
087000*    ---------------------------------------------------------
087100*    THE PAIR NETS TO ZERO ON THE INVOICE ITSELF - ITS ONLY
087200*    EFFECT ON THE INVOICE BALANCE IS NONE AT ALL.  THE REAL
087300*    EFFECT IS THE ADD TO C-AVAILABLE-CREDIT BELOW, WHICH
087400*    FUNDS THE DRAW-DOWN IN STEP 4.
087500 2300-EVAL-CREDIT.
087600
087700*        START-DATE, TAX-ID AND PLAN-CODE ARE THE SAME FOR BOTH
087800*        HALVES OF THE PAIR - ONLY ITEM-TYPE AND THE SIGN OF
087900*        THE AMOUNT DIFFER, SO THEY ARE SET ONCE HERE.
088000*        NEITHER HALF OF THE PAIR CARRIES A TAX-ID OR A
088100*        PLAN-CODE - BOTH FIELDS ARE MEANINGFUL ONLY ON A TAX OR
088200*        A FIXED/RECURRING LINE RESPECTIVELY.
088300     MOVE CRD-EFFECTIVE-DATE    TO NEW-START-DATE.
088400     MOVE ZERO                  TO NEW-END-DATE.
088500     MOVE SPACES                 TO NEW-TAX-ID.
088600     MOVE SPACES                 TO NEW-PLAN-CODE.
088700
088800*        THE POSITIVE HALF OF THE PAIR - A DEPOSIT INTO THE
088900*        CBA LEDGER.
089000     MOVE 'CBA_ADJ     '        TO NEW-ITEM-TYPE.
089100     MOVE CRD-AMOUNT             TO NEW-AMOUNT.
089200     PERFORM 2800-ADD-ITEM.
089300
089400*        THE NEGATIVE HALF - OFFSETS THE CBA_ADJ ABOVE SO THE
089500*        PAIR NETS TO ZERO ON THE INVOICE.
089600     MOVE 'CREDIT_ADJ  '        TO NEW-ITEM-TYPE.
089700     COMPUTE NEW-AMOUNT = ZERO - CRD-AMOUNT.
089800     PERFORM 2800-ADD-ITEM.
089900
090000*        THE ACTUAL EFFECT OF THIS DEPOSIT - MORE CREDIT ON
090100*        DEPOSIT FOR STEP 4'S DRAW-DOWN TEST TO SPEND AGAINST.
090200     ADD CRD-AMOUNT TO C-AVAILABLE-CREDIT.
090300
090400     PERFORM 9020-READ-CREDIT.
090500
090600
090700*    ---------------------------------------------------------
090800*    STEP 4 - RULE 4 - CBA DRAW-DOWN AGAINST A POSITIVE BALANCE
090900*    ---------------------------------------------------------
091000*    IF THE ACCOUNT OWES MONEY AND HAS CREDIT ON DEPOSIT, DRAW
091100*    DOWN AS MUCH OF THE BALANCE AS THE CREDIT WILL COVER - NO
091200*    MORE THAN THE SMALLER OF THE TWO FIGURES (CR-0301).
091300 2400-APPLY-CREDIT-DRAWDOWN.
091400
091500     PERFORM 2410-SUM-INVOICE-BALANCE.
091600
091700*        IF EITHER FIGURE IS ZERO OR NEGATIVE THERE IS NOTHING
091800*        TO DRAW DOWN - A CREDIT-ONLY OR ALREADY-ZERO INVOICE
091900*        IS LEFT ALONE.
092000     IF C-INVOICE-BALANCE > ZERO AND C-AVAILABLE-CREDIT > ZERO
092100         PERFORM 2420-COMPUTE-DRAWDOWN-AMT
092200*            A SINGLE NEGATIVE CBA_ADJ LINE, DATED TODAY, PAYS
092300*            DOWN THE BALANCE - THERE IS NO OFFSETTING PAIR
092400*            HERE BECAUSE THE MONEY IS LEAVING THE CBA LEDGER
092500*            FOR GOOD, NOT MOVING WITHIN THE SAME INVOICE.
092600         MOVE 'CBA_ADJ     '   TO NEW-ITEM-TYPE
092700         MOVE RUN-DATE         TO NEW-START-DATE
092800         MOVE ZERO             TO NEW-END-DATE
092900         COMPUTE NEW-AMOUNT = ZERO - C-DRAWDOWN-AMT
093000         MOVE SPACES            TO NEW-TAX-ID
093100         MOVE SPACES            TO NEW-PLAN-CODE
093200         PERFORM 2800-ADD-ITEM
093300         SUBTRACT C-DRAWDOWN-AMT FROM C-AVAILABLE-CREDIT
093400     END-IF.
093500
093600
093700*    TOTALS THE LINE ITEMS BUILT SO FAR FOR THE ACCOUNT SO THE
093800*    DRAW-DOWN TEST ABOVE KNOWS WHETHER THE INVOICE IS CURRENTLY
093900*    POSITIVE.  THIS IS A PREVIEW TOTAL ONLY - 2920-WRITE-
094000*    INVOICE-TOTAL RECOMPUTES THE FINAL, ROUNDED FIGURE AFTER
094100*    THE DRAW-DOWN ITEM (IF ANY) HAS BEEN ADDED.
094200 2410-SUM-INVOICE-BALANCE.
094300
094400     MOVE ZERO TO C-INVOICE-BALANCE.
094500     PERFORM 2411-ADD-ITEM-AMOUNT
094600         VARYING ITEM-SUB FROM 1 BY 1
094700         UNTIL ITEM-SUB > C-ITEM-COUNT.
094800
094900
095000*    ONE PASS OF THE SUMMING LOOP ABOVE - KEPT AS ITS OWN
095100*    PARAGRAPH PURELY BECAUSE PERFORM ... VARYING REQUIRES A
095200*    PARAGRAPH NAME TO PERFORM, NOT AN INLINE STATEMENT, IN
095300*    THIS SHOP'S HOUSE STYLE.
095400 2411-ADD-ITEM-AMOUNT.
095500
095600     ADD IT-AMOUNT (ITEM-SUB) TO C-INVOICE-BALANCE.
095700
095800
095900*    THE DRAW-DOWN CAN NEVER EXCEED THE INVOICE BALANCE IT IS
096000*    PAYING DOWN, NOR THE CREDIT ON DEPOSIT THAT IS FUNDING IT.
096100 2420-COMPUTE-DRAWDOWN-AMT.
096200
096300*        EQUAL TO EITHER FIGURE PAYS THE WHOLE BALANCE AND LEAVES
096400*        NO CREDIT BEHIND - BOTH BRANCHES WOULD GIVE THE SAME
096500*        RESULT IN THAT CASE, SO THE TIE IS BROKEN ARBITRARILY.
096600     IF C-INVOICE-BALANCE < C-AVAILABLE-CREDIT
096700         MOVE C-INVOICE-BALANCE   TO C-DRAWDOWN-AMT
096800     ELSE
096900         MOVE C-AVAILABLE-CREDIT  TO C-DRAWDOWN-AMT
097000     END-IF.
097100
097200
097300*    ---------------------------------------------------------
097400*    2800 SERIES - SHARED TABLE MAINTENANCE
097500*    ---------------------------------------------------------
097600*    EVERY LINE-ITEM-PRODUCING PARAGRAPH ABOVE FILLS IN
097700*    NEW-ITEM AND PERFORMS THIS PARAGRAPH TO STAGE IT IN
097800*    INVOICE-ITEM-TABLE.  NOTHING IS WRITTEN TO INVITM-FILE
097900*    UNTIL THE ACCOUNT CONTROL BREAK FLUSHES THE WHOLE TABLE -
098000*    SEE 2910-FLUSH-INVOICE-ITEMS.  CR-0288 RAISED THE TABLE
098100*    LIMIT FROM 40 TO 60 ENTRIES PER ACCOUNT.
098200 2800-ADD-ITEM.
098300
098400     ADD 1 TO C-ITEM-COUNT.
098500     IF C-ITEM-COUNT > 60
098600         DISPLAY 'BILSETL0999E INVOICE ITEM TABLE FULL - '
098700             'ACCOUNT ' CUR-ACCOUNT-ID
098800         ADD 1 TO ERR-COUNT
098900         GO TO 9900-ABEND
099000     END-IF.
099100
099200     PERFORM 2850-VALIDATE-ITEM-TYPE.
099300
099400*        STAGE THE ITEM AT THE NEWLY-CLAIMED SLOT - NOTHING
099500*        TOUCHES INVITM-FILE UNTIL 2910-FLUSH-INVOICE-ITEMS
099600*        RUNS AT THE ACCOUNT BREAK.
099700     MOVE NEW-ITEM-TYPE   TO IT-ITEM-TYPE (C-ITEM-COUNT).
099800     MOVE NEW-START-DATE  TO IT-START-DATE (C-ITEM-COUNT).
099900     MOVE NEW-END-DATE    TO IT-END-DATE (C-ITEM-COUNT).
100000     MOVE NEW-AMOUNT      TO IT-AMOUNT (C-ITEM-COUNT).
100100     MOVE NEW-TAX-ID      TO IT-TAX-ID (C-ITEM-COUNT).
100200     MOVE NEW-PLAN-CODE   TO IT-PLAN-CODE (C-ITEM-COUNT).
100300
100400*        RUN-WIDE TALLY FOR THE JOB LOG - NOT THE SAME COUNTER
100500*        AS C-ITEM-COUNT, WHICH IS RESET EVERY ACCOUNT.
100600     ADD 1 TO GT-ITEM-COUNT.
100700
100800
100900*    CR-0247 - A BAD FEED ONCE WROTE A BLANK ITEM TYPE STRAIGHT
101000*    THROUGH TO THE INVOICE-ITEMS FILE.  THIS CHECK STOPS THAT
101100*    FROM HAPPENING AGAIN BY REQUIRING EVERY ITEM TYPE TO
101200*    APPEAR IN ITEM-TYPE-TABLE BEFORE IT IS STAGED.
101300 2850-VALIDATE-ITEM-TYPE.
101400
101500     MOVE ZERO TO FOUND-SUB.
101600     PERFORM 2851-CHECK-ONE-TYPE
101700         VARYING TYPE-SUB FROM 1 BY 1
101800         UNTIL TYPE-SUB > 6.
101900
102000     IF FOUND-SUB = ZERO
102100         DISPLAY 'BILSETL0997E INVALID ITEM TYPE ['
102200             NEW-ITEM-TYPE '] ACCOUNT ' CUR-ACCOUNT-ID
102300         ADD 1 TO ERR-COUNT
102400         GO TO 9900-ABEND
102500     END-IF.
102600
102700
102800*    ONE PASS OF THE VALIDATION LOOP - COMPARES NEW-ITEM-TYPE
102900*    AGAINST A SINGLE ENTRY OF ITEM-TYPE-TABLE.
103000 2851-CHECK-ONE-TYPE.
103100
103200*        SIX ENTRIES, NO EARLY EXIT ON A MATCH - THE TABLE IS
103300*        SHORT ENOUGH THAT A FULL SCAN EVERY TIME COSTS NOTHING
103400*        WORTH GUARDING AGAINST.
103500     IF IT-VALID-TYPE (TYPE-SUB) = NEW-ITEM-TYPE
103600         MOVE TYPE-SUB TO FOUND-SUB.
103700
103800
103900*    ---------------------------------------------------------
104000*    2900 SERIES - ACCOUNT CONTROL BREAK - STEP 5
104100*    ---------------------------------------------------------
104200*    FIRES ONCE PER ACCOUNT, AFTER ALL THREE INPUT FILES HAVE
104300*    BEEN EXHAUSTED FOR THE CURRENT KEY AND THE DRAW-DOWN HAS
104400*    BEEN APPLIED.  WRITES EVERY STAGED LINE ITEM, WRITES THE
104500*    INVOICE-TOTAL RECORD, THEN RESETS THE PER-ACCOUNT TABLES
104600*    FOR THE NEXT ACCOUNT.
104700 2900-ACCOUNT-BREAK.
104800
104900*    RULE 6 - ONE INVOICE PER ACCOUNT IS PRODUCED BY THIS RUN.
105000*    A SYSTEM THAT CARRIED AN INVOICE FORWARD ACROSS RUNS WOULD
105100*    NEED TO READ THE LAST SEQUENCE FOR THE ACCOUNT AND ADD 1 -
105200*    THAT LOOKUP BELONGS TO THE DRAFT/COMMIT TAG SUBSYSTEM, NOT
105300*    TO THIS PROGRAM, SO THE SEQUENCE IS SIMPLY SET TO 1 HERE.
105400     MOVE 1 TO CUR-INVOICE-SEQ.
105500
105600*        WRITE THE LINE ITEMS, THEN THE ONE TOTAL RECORD THAT
105700*        SUMS THEM, THEN CLEAR DOWN FOR THE NEXT ACCOUNT - THE
105800*        ORDER MATTERS BECAUSE 2920 NEEDS THE FINAL BALANCE
105900*        2910 JUST REBUILT.
106000     PERFORM 2910-FLUSH-INVOICE-ITEMS.
106100     PERFORM 2920-WRITE-INVOICE-TOTAL.
106200     PERFORM 2930-RESET-ACCOUNT-TABLES.
106300
106400     ADD 1 TO GT-ACCOUNT-COUNT.
106500
106600
106700*    WRITES EVERY ENTRY CURRENTLY STAGED IN INVOICE-ITEM-TABLE
106800*    TO INVITM-FILE AND, ALONG THE WAY, REBUILDS C-INVOICE-
106900*    BALANCE FROM SCRATCH SO 2920 BELOW HAS THE FINAL FIGURE.
107000 2910-FLUSH-INVOICE-ITEMS.
107100
107200     MOVE ZERO TO C-INVOICE-BALANCE.
107300     IF C-ITEM-COUNT > ZERO
107400         PERFORM 2911-WRITE-ONE-ITEM
107500             VARYING ITEM-SUB FROM 1 BY 1
107600             UNTIL ITEM-SUB > C-ITEM-COUNT
107700     END-IF.
107800
107900
108000*    WRITES THE TABLE ENTRY AT ITEM-SUB STRAIGHT ACROSS TO
108100*    INV-..., ONE ENTRY PER CALL - INV-... IS NOT CLEARED
108200*    FIRST, WHICH IS SAFE HERE BECAUSE EVERY FIELD ON THE
108300*    RECORD IS MOVED INTO EXPLICITLY BELOW.
108400 2911-WRITE-ONE-ITEM.
108500
108600*        SIX FIELDS ACROSS, STRAIGHT OFF THE TABLE ENTRY AT
108700*        ITEM-SUB, PLUS THE TWO ACCOUNT-LEVEL FIELDS THAT WERE
108800*        NEVER DUPLICATED INTO INVOICE-ITEM-TABLE IN THE FIRST
108900*        PLACE.
109000     MOVE CUR-ACCOUNT-ID              TO INV-ACCOUNT-ID.
109100     MOVE CUR-INVOICE-SEQ             TO INV-INVOICE-SEQ.
109200     MOVE IT-ITEM-TYPE (ITEM-SUB)     TO INV-ITEM-TYPE.
109300     MOVE IT-START-DATE (ITEM-SUB)    TO INV-START-DATE.
109400     MOVE IT-END-DATE (ITEM-SUB)      TO INV-END-DATE.
109500     MOVE IT-AMOUNT (ITEM-SUB)        TO INV-AMOUNT.
109600
109700*        REBUILDING THE BALANCE HERE, RATHER THAN TRUSTING THE
109800*        PREVIEW FIGURE 2410 COMPUTED BEFORE THE DRAW-DOWN ITEM
109900*        (IF ANY) WAS ADDED, GUARANTEES 2920 BELOW TOTALS EVERY
110000*        LINE THAT ACTUALLY WENT TO INVITM-FILE.
110100     ADD IT-AMOUNT (ITEM-SUB) TO C-INVOICE-BALANCE.
110200
110300     WRITE INVITM-RECORD.
110400
110500
110600*    RULE 5 - COMPUTE ROUNDED IS USED DEFENSIVELY HERE EVEN
110700*    THOUGH NO ROUNDING CASE HAS BEEN SEEN - THE BALANCE IS A
110800*    STRAIGHT SUM OF 2-DECIMAL AMOUNTS (CR-0512).
110900 2920-WRITE-INVOICE-TOTAL.
111000
111100*        TOT-INVOICE-SEQ MATCHES THE SAME VALUE EVERY LINE ITEM
111200*        JUST WRITTEN BY 2910 CARRIES ON INV-INVOICE-SEQ.
111300     MOVE CUR-ACCOUNT-ID     TO TOT-ACCOUNT-ID.
111400     MOVE CUR-INVOICE-SEQ     TO TOT-INVOICE-SEQ.
111500     COMPUTE TOT-BALANCE ROUNDED = C-INVOICE-BALANCE.
111600
111700     WRITE INVTOT-RECORD.
111800
111900
112000*    CLEARS THE PER-ACCOUNT WORK TABLES AND BALANCES SO THE
112100*    NEXT ACCOUNT STARTS FROM A CLEAN SLATE.  THE TABLE
112200*    ENTRIES THEMSELVES ARE LEFT IN PLACE - ONLY THE COUNTS
112300*    THAT BOUND HOW FAR THEY ARE SEARCHED ARE ZEROED.
112400 2930-RESET-ACCOUNT-TABLES.
112500
112600*        CALLED BOTH FROM 1000-INIT, TO GIVE THE FIRST ACCOUNT
112700*        A CLEAN START, AND FROM 2900-ACCOUNT-BREAK, TO GIVE
112800*        EVERY ACCOUNT AFTER IT THE SAME.
112900*        THE OCCURS TABLES THEMSELVES KEEP WHATEVER VALUES WERE
113000*        LAST WRITTEN INTO THEM - ONLY THE COUNTS THAT BOUND THE
113100*        SEARCH AND STAGING LOOPS ARE ZEROED, WHICH IS ENOUGH TO
113200*        MAKE EVERY OLD ENTRY UNREACHABLE FOR THE NEXT ACCOUNT.
113300     MOVE ZERO TO C-ITEM-COUNT.
113400     MOVE ZERO TO C-PERIOD-COUNT.
113500     MOVE ZERO TO C-AVAILABLE-CREDIT.
113600     MOVE ZERO TO C-INVOICE-BALANCE.
113700
113800
113900*    CLOSES THE FILE SET AND DISPLAYS THE RUN COUNTS FOR THE
114000*    NIGHTLY JOB LOG (CR-0651).
114100 3000-CLOSING.
114200
114300*        NORMAL END-OF-JOB CLOSE - EVERY FILE OPENED IN
114400*        1000-INIT IS CLOSED HERE, IN THE SAME ORDER IT WAS
114500*        OPENED.
114600*        ALL FIVE IN ONE NORMAL CLOSE - THERE IS NO PARTIAL-CLOSE
114700*        CASE IN THIS PROGRAM SINCE A FATAL CONDITION ROUTES TO
114800*        9900-ABEND INSTEAD OF FALLING THROUGH TO HERE.
114900     CLOSE SUBEVT-FILE.
115000     CLOSE TAXITM-FILE.
115100     CLOSE CRDEVT-FILE.
115200     CLOSE INVITM-FILE.
115300     CLOSE INVTOT-FILE.
115400
115500*        CR-0651 - OPERATIONS WANTED THESE TWO FIGURES ON THE
115600*        JOB LOG SO A SHORT RUN (A FEED THAT ARRIVED TRUNCATED)
115700*        SHOWS UP BEFORE IT GETS TO RECONCILIATION.
115800     DISPLAY 'BILSETL0001I SETTLEMENT RUN COMPLETE'.
115900     DISPLAY 'BILSETL0002I ACCOUNTS DONE - ' GT-ACCOUNT-COUNT.
116000     DISPLAY 'BILSETL0003I ITEMS WRITTEN      - ' GT-ITEM-COUNT.
116100
116200
116300*    ---------------------------------------------------------
116400*    9000 SERIES - FILE READS AND MATCH-MERGE KEY MAINTENANCE
116500*    ---------------------------------------------------------
116600*    EACH READ PARAGRAPH MOVES ITS FILE'S KEY TO HIGH-VALUES
116700*    ONCE THAT FILE IS EXHAUSTED, SO AN EXHAUSTED FILE SIMPLY
116800*    DROPS OUT OF CONTENTION IN 9050-SET-LOW-KEY BELOW RATHER
116900*    THAN NEEDING ITS OWN END-OF-FILE TEST AT EVERY CALL SITE.
117000*    READS ONE SUBSCRIPTION-EVENTS RECORD AHEAD AND REFRESHES
117100*    EVT-KEY.  CALLED FROM 1000-INIT TO PRIME THE LOOKAHEAD AND
117200*    AGAIN FROM THE BOTTOM OF 2110-EVAL-EVENT AFTER EACH EVENT
117300*    IS PROCESSED.
117400 9000-READ-EVENT.
117500
117600     READ SUBEVT-FILE
117700         AT END
117800             MOVE 'NO ' TO MORE-EVT-RECS.
117900
118000*        HIGH-VALUES ON AN EXHAUSTED FILE'S KEY GUARANTEES IT
118100*        IS NEVER AGAIN THE LOWEST KEY IN 9050 BELOW.
118200     IF MORE-EVT-RECS = 'YES'
118300         MOVE EVT-ACCOUNT-ID TO EVT-KEY
118400     ELSE
118500         MOVE HIGH-VALUES TO EVT-KEY.
118600
118700
118800*    SAME PATTERN AS 9000-READ-EVENT ABOVE, FOR THE TAX-ITEMS
118900*    FILE.
119000 9010-READ-TAX.
119100
119200     READ TAXITM-FILE
119300         AT END
119400             MOVE 'NO ' TO MORE-TAX-RECS.
119500
119600     IF MORE-TAX-RECS = 'YES'
119700         MOVE TAX-ACCOUNT-ID TO TAX-KEY
119800     ELSE
119900         MOVE HIGH-VALUES TO TAX-KEY.
120000
120100
120200*    SAME PATTERN AGAIN, FOR THE CREDIT-EVENTS FILE.
120300 9020-READ-CREDIT.
120400
120500     READ CRDEVT-FILE
120600         AT END
120700             MOVE 'NO ' TO MORE-CRD-RECS.
120800
120900     IF MORE-CRD-RECS = 'YES'
121000         MOVE CRD-ACCOUNT-ID TO CRD-KEY
121100     ELSE
121200         MOVE HIGH-VALUES TO CRD-KEY.
121300
121400
121500*    CR-0335 - THE ACCOUNT NOW BEING SETTLED IS ALWAYS THE
121600*    LOWEST OF THE THREE FILES' CURRENT KEYS, NOT JUST THE
121700*    SUBSCRIPTION-EVENTS KEY - A TAX-ONLY OR CREDIT-ONLY
121800*    ACCOUNT MUST STILL GET AN INVOICE.
121900 9050-SET-LOW-KEY.
122000
122100*        START FROM THE EVENTS KEY, THEN LET EITHER OF THE
122200*        OTHER TWO OVERRIDE IT IF ITS KEY SORTS LOWER - A
122300*        STRAIGHT THREE-WAY MINIMUM OVER THE CURRENT LOOKAHEAD
122400*        KEYS.
122500*        EACH IF BELOW CAN ONLY LOWER LOW-KEY, NEVER RAISE IT -
122600*        THE NET EFFECT AFTER BOTH IS THE MINIMUM OF ALL THREE.
122700     MOVE EVT-KEY TO LOW-KEY.
122800     IF TAX-KEY < LOW-KEY
122900         MOVE TAX-KEY TO LOW-KEY.
123000     IF CRD-KEY < LOW-KEY
123100         MOVE CRD-KEY TO LOW-KEY.
123200
123300
123400*    ---------------------------------------------------------
123500*    9900 SERIES - COMMON ABEND PATH (CR-0761)
123600*    ---------------------------------------------------------
123700*    REACHED ONLY BY GO TO FROM A FATAL CONDITION ELSEWHERE IN
123800*    THE PROGRAM (A FULL WORK TABLE OR AN UNRECOGNIZED ITEM
123900*    TYPE).  FILES ARE DELIBERATELY LEFT OPEN - THE RUN IS
124000*    BEING ABENDED, NOT CLOSED DOWN CLEANLY, SO OPERATIONS CAN
124100*    SEE EXACTLY HOW FAR THE JOB GOT FROM THE OUTPUT ALREADY
124200*    WRITTEN.
124300 9900-ABEND.
124400
124500     DISPLAY 'BILSETL0996E RUN ABENDED - ACCOUNT ' CUR-ACCOUNT-ID.
124600     DISPLAY 'BILSETL0995E FATAL ERROR COUNT - ' ERR-COUNT.
124700     MOVE 16 TO RETURN-CODE.
124800     STOP RUN.
